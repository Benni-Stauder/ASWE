000100*================================================================*
000200*        RECORD OF TARIFF TABLE FILE                              *
000300*================================================================*
000400*  ONE TARIFF TIER PER RECORD, KEPT IN FILE ORDER.  THE FIRST     *
000500*  ENTRY WHOSE LIMITS ACCOMMODATE A PARCEL (SORTED DIMS, <=       *
000600*  FIELD BY FIELD) IS THE ONE THAT PRICES IT.  SEE RATEPCL        *
000700*  PARA 230-SCAN-TARIFF-TABLE AND TARFCFG PARA 110.               *
000800*================================================================*
000900 01  TARF-RECORD-WS.
001000     05  TARF-LIMITS.
001100*
001200*  LARGEST ALLOWED SORTED DIMENSION #1 (CM)
001300         10  TARF-MAX-LENGTH             PIC 9(05).
001400*
001500*  LARGEST ALLOWED SORTED DIMENSION #2 (CM)
001600         10  TARF-MAX-WIDTH              PIC 9(05).
001700*
001800*  LARGEST ALLOWED SORTED DIMENSION #3 (CM)
001900         10  TARF-MAX-HEIGHT             PIC 9(05).
002000*
002100*  MAXIMUM ALLOWED WEIGHT, GRAMS
002200         10  TARF-MAX-WEIGHT             PIC 9(07).
002300*
002400     05  TARF-PRICE-NUM                  PIC 9(05)V99.
002500*  EDIT/SCAN VIEW OF THE PRICE, USED BY TARFCFG TO CONFIRM
002600*  THE FIELD CAME IN NUMERIC BEFORE IT IS MOVED TO THE TABLE
002700     05  TARF-PRICE-X REDEFINES
002800         TARF-PRICE-NUM                  PIC X(07).
002900*  EUROS/CENTS SPLIT, USED WHEN TARFCFG ECHOES THE TABLE BACK
003000*  TO THE OPERATOR ON THE SAVE RUN
003100     05  TARF-PRICE-SPLIT REDEFINES
003200         TARF-PRICE-NUM.
003300         10  TARF-PRICE-EUROS            PIC 9(05).
003400         10  TARF-PRICE-CENTS            PIC 9(02).
003500*
003600     05  FILLER                          PIC X(51).
003700*================================================================*
