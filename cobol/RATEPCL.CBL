000100*================================================================*
000200*  RATEPCL  --  PARCEL SHIPPING-COST RATING ENGINE                *
000300*================================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    RATEPCL.
000600 AUTHOR.        T WALSH.
000700 INSTALLATION.  IBM-BCP  DATA CENTER.
000800 DATE-WRITTEN.  03/11/1987.
000900 DATE-COMPILED. 03/11/1987.
001000 SECURITY.      NON-CONFIDENTIAL.
001100*
001200*----------------------------------------------------------------
001300*  CHANGE LOG
001400*----------------------------------------------------------------
001500*  03/11/87 TW   ORIGINAL PROGRAM.  RATES PARCELS AGAINST THE
001600*                TARIFF TABLE LOADED FROM TARFIN.  CR-2201.
001700*  09/14/87 TW   GIRTH LIMIT RAISED TO 300 CM PER SALES. CR-2244.
001800*  02/02/88 TW   ADDED NF STATUS FOR PARCELS WITH NO TARIFF FIT
001900*                (PREVIOUSLY ABENDED ON TABLE OVERFLOW). CR-2301.
002000*  07/19/89 PDK  FIXED SORT OF EQUAL DIMENSIONS (225-SORT-DIMS)
002100*                SWAPPING WHEN D1 = D2.  CR-2389.
002200*  11/30/90 PDK  REJECTED-COUNT BREAKOUT BY REASON ADDED TO THE
002300*                END-OF-JOB REPORT PER AUDIT REQUEST. CR-2450.
002400*  05/06/92 MOK  TARIFF TABLE SIZE RAISED FROM 25 TO 50 ENTRIES.
002500*                CR-2588.
002600*  01/17/94 MOK  VALIDATION OF ZERO FIELDS MOVED AHEAD OF THE
002700*                GIRTH TEST SO IV TAKES PRIORITY OVER GE. CR-2639.
002800*  08/08/95 MOK  GRAND TOTAL OF OK PRICES ADDED TO REPORT. CR-2701.
002900*  10/02/96 RLC  FILE STATUS CHECKS ADDED ON ALL FOUR FILES;
003000*                ABEND REPLACED WITH GO TO 900-ERROR. CR-2795.
003100*  04/21/98 RLC  Y2K: RUN-DATE STAMP ON REPORT HEADING REWRITTEN
003200*                TO CARRY A 4-DIGIT YEAR (WAS 2-DIGIT). CR-2861.
003300*  01/05/99 RLC  Y2K FOLLOW-UP - CONFIRMED NO OTHER DATE FIELDS
003400*                IN THIS PROGRAM ARE WINDOWED.  CR-2861A.
003500*  06/13/01 AKF  PRICE TOTAL WIDENED TO S9(9)V99 - VOLUME HAD
003600*                STARTED TO APPROACH THE OLD S9(7)V99 LIMIT.
003700*                CR-3042.
003800*----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TARFIN   ASSIGN TO TARFIN
004900            FILE STATUS IS FS-TARFIN.
005000**
005100     SELECT PCLIN    ASSIGN TO PCLIN
005200            FILE STATUS IS FS-PCLIN.
005300**
005400     SELECT PCLOUT   ASSIGN TO PCLOUT
005500            FILE STATUS IS FS-PCLOUT.
005600**
005700     SELECT RPTFILE  ASSIGN TO RPTFILE
005800            FILE STATUS IS FS-RPTFILE.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  TARFIN
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORD CONTAINS 80 CHARACTERS
006700     DATA RECORD IS TARF-RECORD-IN.
006800 01  TARF-RECORD-IN                      PIC X(80).
006900**
007000 FD  PCLIN
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORD CONTAINS 80 CHARACTERS
007500     DATA RECORD IS PCLIN-RECORD.
007600 01  PCLIN-RECORD.
007700     05  PCL-LENGTH-I                    PIC 9(05).
007800     05  PCL-WIDTH-I                     PIC 9(05).
007900     05  PCL-HEIGHT-I                    PIC 9(05).
008000     05  PCL-WEIGHT-I                    PIC 9(07).
008100     05  FILLER                          PIC X(58).
008200**
008300 FD  PCLOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORD CONTAINS 80 CHARACTERS
008800     DATA RECORD IS PCLOUT-RECORD.
008900 01  PCLOUT-RECORD.
009000**  ECHO OF THE INPUT PARCEL
009100     05  PCL-LENGTH-OUT                  PIC 9(05).
009200     05  PCL-WIDTH-OUT                   PIC 9(05).
009300     05  PCL-HEIGHT-OUT                  PIC 9(05).
009400     05  PCL-WEIGHT-OUT                  PIC 9(07).
009500**  'OK', 'GE' GIRTH EXCEEDED, 'NF' NO TARIFF FITS, 'IV' INVALID
009600     05  PCL-STATUS-OUT                  PIC X(02).
009700     05  PCL-PRICE-OUT                   PIC 9(05)V99.
009800     05  FILLER                          PIC X(49).
009900**
010000 FD  RPTFILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0 RECORDS
010400     RECORD CONTAINS 133 CHARACTERS
010500     DATA RECORD IS RPT-RECORD.
010600 01  RPT-RECORD                          PIC X(133).
010700*
010800 WORKING-STORAGE SECTION.
010900*Working Variables
011000 01  WS-CONTADORES.
011100     05  WS-RECS-READ                PIC S9(7) COMP SYNC VALUE 0.
011200     05  WS-RECS-OK                  PIC S9(7) COMP SYNC VALUE 0.
011300     05  WS-RECS-GE                  PIC S9(7) COMP SYNC VALUE 0.
011400     05  WS-RECS-NF                  PIC S9(7) COMP SYNC VALUE 0.
011500     05  WS-RECS-IV                  PIC S9(7) COMP SYNC VALUE 0.
011600     05  WS-NUM-LINES                PIC S9(4) COMP VALUE 61.
011650     05  FILLER                      PIC X(01).
011700 77  TARF-COUNT                      PIC S9(4) COMP VALUE 0.
011800 77  TARF-MAX                        PIC S9(4) COMP VALUE 50.
011900 77  WS-SWAP-DIM                     PIC 9(05).
012100*Switches & File Status
012200 01  SW-SWITCHE-VARS.
012300     05  SW-END-FILE                 PIC X VALUE '0'.
012400         88 END-FILE                    VALUE '1'.
012500         88 NOT-END                     VALUE '0'.
012600     05  SW-TARF-FOUND               PIC X VALUE 'N'.
012700         88 TARF-FOUND                  VALUE 'Y'.
012800     05  FS-TARFIN                   PIC X(02).
012900         88 TARFIN-OK                   VALUE '00'.
013000     05  FS-PCLIN                    PIC X(02).
013100         88 PCLIN-OK                    VALUE '00'.
013200     05  FS-PCLOUT                   PIC X(02).
013300         88 PCLOUT-OK                   VALUE '00'.
013400     05  FS-RPTFILE                  PIC X(02).
013500         88 RPTFILE-OK                  VALUE '00'.
013550     05  FILLER                      PIC X(01).
013600*
013700*Working copy of one tariff record, used to validate/inspect a
013800*record freshly read from TARFIN before it goes into TARF-TABLE
013900     COPY TARFREC.
014100*
014200*Tariff table, loaded in file order from TARFIN at start of run.
014300*Field names carry the -T suffix to distinguish them from the
014400*single working copy above.
014500 01  TARF-TABLE.
014600     05  TARF-ENTRY-T OCCURS 50 TIMES
014700             INDEXED BY T-IDX.
014800         10  TARF-MAX-LENGTH-T           PIC 9(05).
014900         10  TARF-MAX-WIDTH-T            PIC 9(05).
015000         10  TARF-MAX-HEIGHT-T           PIC 9(05).
015100         10  TARF-MAX-WEIGHT-T           PIC 9(07).
015200         10  TARF-PRICE-T                PIC 9(05)V99.
015250     05  FILLER                      PIC X(01).
015300*
015400*Parcel accumulator and sort work area
015500 01  WS-PARCEL-WORK.
015600     05  WS-GIRTH                    PIC 9(07).
015700     05  WS-TOTAL-PRICE-OK           PIC S9(9)V99 VALUE 0.
015800**  THE THREE DIMENSIONS, REDEFINED AS A 3-ITEM TABLE SO THEY CAN
015900**  BE SORTED ASCENDING BY A STRAIGHT COMPARE-AND-SWAP (225-SORT-
016000**  DIMENSIONS) WITHOUT A SEPARATE WORKING-STORAGE COPY OF THEM.
016100     05  WS-DIMS.
016200         10  WS-LENGTH               PIC 9(05).
016300         10  WS-WIDTH                PIC 9(05).
016400         10  WS-HEIGHT               PIC 9(05).
016500     05  WS-DIMS-TAB REDEFINES WS-DIMS.
016600         10  WS-DIM OCCURS 3 TIMES   PIC 9(05).
016700**
016800*RUN-DATE STAMP FOR THE REPORT HEADING
016900     05  WS-RUN-DATE                 PIC 9(08).
017000     05  WS-RUN-DATE-GRP REDEFINES WS-RUN-DATE.
017100         10  WS-RUN-YEAR             PIC 9(04).
017200         10  WS-RUN-MONTH            PIC 9(02).
017300         10  WS-RUN-DAY              PIC 9(02).
017350     05  FILLER                      PIC X(01).
017400*
017500*Editing Variables
017600 01  WS-EDIT-VARS.
017700     05  REC-KTR-OUT                 PIC ZZZ,ZZ9.
017800     05  OK-KTR-OUT                  PIC ZZZ,ZZ9.
017900     05  GE-KTR-OUT                  PIC ZZZ,ZZ9.
018000     05  NF-KTR-OUT                  PIC ZZZ,ZZ9.
018100     05  IV-KTR-OUT                  PIC ZZZ,ZZ9.
018200     05  TOTAL-PRICE-OUT             PIC $$,$$$,$$9.99.
018250     05  FILLER                      PIC X(01).
018300*
018400*Report Lines
018500 01  WS-REPORT-LINES.
018600     02  HEADER-01.
018700         05  FILLER                  PIC X VALUE SPACE.
018800         05  FILLER                  PIC X(20) VALUE 'RATEPCL'.
018900         05  DATE-HEAD01.
019000             10  DATE-HEAD01-YEAR    PIC X(04).
019100             10  FILLER              PIC X VALUE '/'.
019200             10  DATE-HEAD01-MONTH   PIC X(02).
019300             10  FILLER              PIC X VALUE '/'.
019400             10  DATE-HEAD01-DAY     PIC X(02).
019500         05  FILLER                  PIC X(40) VALUE SPACES.
019600         05  FILLER                  PIC X(52)
019700             VALUE 'PARCEL SHIPPING-COST RATING - RUN REPORT'.
019800     02  HEADER-02.
019900         05  FILLER                  PIC X VALUE SPACE.
020000         05  FILLER                  PIC X(132) VALUE SPACES.
020100     02  HEADER-03.
020200         05  FILLER                  PIC X VALUE SPACE.
020300         05  FILLER                  PIC X(08) VALUE 'LENGTH'.
020400         05  FILLER                  PIC X(08) VALUE 'WIDTH'.
020500         05  FILLER                  PIC X(08) VALUE 'HEIGHT'.
020600         05  FILLER                  PIC X(10) VALUE 'WEIGHT'.
020700         05  FILLER                  PIC X(08) VALUE 'STATUS'.
020800         05  FILLER                  PIC X(12) VALUE 'PRICE'.
020900     02  HEADER-04.
021000         05  FILLER                  PIC X VALUE SPACE.
021100         05  FILLER                  PIC X(07) VALUE ALL '-'.
021200         05  FILLER                  PIC X VALUE SPACE.
021300         05  FILLER                  PIC X(07) VALUE ALL '-'.
021400         05  FILLER                  PIC X VALUE SPACE.
021500         05  FILLER                  PIC X(07) VALUE ALL '-'.
021600         05  FILLER                  PIC X VALUE SPACE.
021700         05  FILLER                  PIC X(09) VALUE ALL '-'.
021800         05  FILLER                  PIC X VALUE SPACE.
021900         05  FILLER                  PIC X(07) VALUE ALL '-'.
022000         05  FILLER                  PIC X VALUE SPACE.
022100         05  FILLER                  PIC X(11) VALUE ALL '-'.
022200     02  DETAIL-RECORD.
022300         05  FILLER                  PIC X VALUE SPACE.
022400         05  LENGTH-OU               PIC ZZZZ9.
022500         05  FILLER                  PIC X(02) VALUE SPACES.
022600         05  WIDTH-OU                PIC ZZZZ9.
022700         05  FILLER                  PIC X(02) VALUE SPACES.
022800         05  HEIGHT-OU               PIC ZZZZ9.
022900         05  FILLER                  PIC X(02) VALUE SPACES.
023000         05  WEIGHT-OU               PIC ZZZZZZ9.
023100         05  FILLER                  PIC X(02) VALUE SPACES.
023200         05  STATUS-OU               PIC X(02).
023300         05  FILLER                  PIC X(06) VALUE SPACES.
023400         05  PRICE-OU                PIC $$,$$9.99.
023500     02  TOTALS-01.
023600         05  FILLER                  PIC X VALUE SPACE.
023700         05  FILLER                  PIC X(17)
023800             VALUE 'PARCELS READ    '.
023900         05  TOTALS-01-OUT           PIC ZZZ,ZZ9.
024000     02  TOTALS-02.
024100         05  FILLER                  PIC X VALUE SPACE.
024200         05  FILLER                  PIC X(17)
024300             VALUE 'RATED OK        '.
024400         05  TOTALS-02-OUT           PIC ZZZ,ZZ9.
024500     02  TOTALS-03.
024600         05  FILLER                  PIC X VALUE SPACE.
024700         05  FILLER                  PIC X(17)
024800             VALUE 'REJECT - GIRTH   '.
024900         05  TOTALS-03-OUT           PIC ZZZ,ZZ9.
025000     02  TOTALS-04.
025100         05  FILLER                  PIC X VALUE SPACE.
025200         05  FILLER                  PIC X(17)
025300             VALUE 'REJECT - NO FIT '.
025400         05  TOTALS-04-OUT           PIC ZZZ,ZZ9.
025500     02  TOTALS-05.
025600         05  FILLER                  PIC X VALUE SPACE.
025700         05  FILLER                  PIC X(17)
025800             VALUE 'REJECT - INVALID'.
025900         05  TOTALS-05-OUT           PIC ZZZ,ZZ9.
026000     02  TOTALS-06.
026100         05  FILLER                  PIC X VALUE SPACE.
026200         05  FILLER                  PIC X(17)
026300             VALUE 'TOTAL PRICE OK  '.
026400         05  TOTALS-06-OUT           PIC $$,$$$,$$9.99.
026500*
026600 PROCEDURE DIVISION.
026700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026800     PERFORM 200-RATE-PARCEL THRU 200-EXIT
026900             UNTIL END-FILE.
027000     PERFORM 900-WRAP-UP THRU 900-EXIT.
027100     GOBACK.
027200**
027300 000-HOUSEKEEPING.
027400     DISPLAY 'INIT RATEPCL'.
027500     ACCEPT  WS-RUN-DATE FROM DATE YYYYMMDD.
027600     OPEN INPUT  TARFIN.
027700     IF NOT TARFIN-OK
027800         DISPLAY 'ERROR OPENING TARFIN, STATUS=' FS-TARFIN
027900         GO TO 900-ERROR
028000     END-IF.
028100     OPEN INPUT  PCLIN.
028200     IF NOT PCLIN-OK
028300         DISPLAY 'ERROR OPENING PCLIN, STATUS=' FS-PCLIN
028400         GO TO 900-ERROR
028500     END-IF.
028600     OPEN OUTPUT PCLOUT.
028700     IF NOT PCLOUT-OK
028800         DISPLAY 'ERROR OPENING PCLOUT, STATUS=' FS-PCLOUT
028900         GO TO 900-ERROR
029000     END-IF.
029100     OPEN OUTPUT RPTFILE.
029200     IF NOT RPTFILE-OK
029300         DISPLAY 'ERROR OPENING RPTFILE, STATUS=' FS-RPTFILE
029400         GO TO 900-ERROR
029500     END-IF.
029600     PERFORM 110-LOAD-TARIFF-TABLE THRU 110-EXIT.
029700     PERFORM 240-READ-PARCEL THRU 240-EXIT.
029800 000-EXIT.
029900     EXIT.
030000**
030100*Load the tariff table from TARFIN, keeping entries in file order
030200*so the first matching entry is scanned first at rating time.
030300 110-LOAD-TARIFF-TABLE.
030400     MOVE 0 TO TARF-COUNT.
030500     READ TARFIN INTO TARF-RECORD-WS
030600         AT END GO TO 110-EXIT
030700     END-READ.
030800 110-LOAD-ONE-ENTRY.
030900     ADD 1 TO TARF-COUNT.
031000     MOVE TARF-MAX-LENGTH TO TARF-MAX-LENGTH-T (TARF-COUNT).
031100     MOVE TARF-MAX-WIDTH  TO TARF-MAX-WIDTH-T  (TARF-COUNT).
031200     MOVE TARF-MAX-HEIGHT TO TARF-MAX-HEIGHT-T (TARF-COUNT).
031300     MOVE TARF-MAX-WEIGHT TO TARF-MAX-WEIGHT-T (TARF-COUNT).
031400     MOVE TARF-PRICE-NUM  TO TARF-PRICE-T      (TARF-COUNT).
031500     READ TARFIN INTO TARF-RECORD-WS
031600         AT END GO TO 110-EXIT
031700     END-READ.
031800     IF TARF-COUNT < TARF-MAX
031900         GO TO 110-LOAD-ONE-ENTRY
032000     END-IF.
032100 110-EXIT.
032200     EXIT.
032300**
032400 200-RATE-PARCEL.
032500     ADD 1 TO WS-RECS-READ.
032600     MOVE PCL-LENGTH-I  TO WS-LENGTH.
032700     MOVE PCL-WIDTH-I   TO WS-WIDTH.
032800     MOVE PCL-HEIGHT-I  TO WS-HEIGHT.
032900     PERFORM 210-VALIDATE-PARCEL THRU 210-EXIT.
033000     PERFORM 250-WRITE-OUTPUT-RECORD THRU 250-EXIT.
033100     PERFORM 240-READ-PARCEL THRU 240-EXIT.
033200 200-EXIT.
033300     EXIT.
033400**
033500*All four input fields must be strictly greater than zero, else
033600*the parcel is invalid and is not rated (status IV).
033700 210-VALIDATE-PARCEL.
033800     IF PCL-LENGTH-I > 0 AND PCL-WIDTH-I > 0 AND
033900        PCL-HEIGHT-I > 0 AND PCL-WEIGHT-I > 0
034000         PERFORM 220-CHECK-GIRTH THRU 220-EXIT
034100     ELSE
034200         MOVE 'IV' TO PCL-STATUS-OUT
034300         MOVE 0    TO PCL-PRICE-OUT
034400         ADD 1 TO WS-RECS-IV
034500     END-IF.
034600 210-EXIT.
034700     EXIT.
034800**
034900*Girth = length + 2*width + 2*height (cm).  Over 300 cm and the
035000*parcel is rejected (status GE) without consulting the tariff.
035100 220-CHECK-GIRTH.
035200     COMPUTE WS-GIRTH =
035300         PCL-LENGTH-I + (2 * PCL-WIDTH-I) + (2 * PCL-HEIGHT-I).
035400     IF WS-GIRTH > 300
035500         MOVE 'GE' TO PCL-STATUS-OUT
035600         MOVE 0    TO PCL-PRICE-OUT
035700         ADD 1 TO WS-RECS-GE
035800     ELSE
035900         PERFORM 225-SORT-DIMENSIONS THRU 225-EXIT
036000         PERFORM 230-SCAN-TARIFF-TABLE THRU 230-EXIT
036100     END-IF.
036200 220-EXIT.
036300     EXIT.
036400**
036500*Sort WS-DIM(1..3) ascending by straight compare-and-swap.  Three
036600*items need at most three comparisons - no PERFORM loop required.
036700 225-SORT-DIMENSIONS.
036800     IF WS-DIM (1) > WS-DIM (2)
036900         MOVE WS-DIM (1) TO WS-SWAP-DIM
037000         MOVE WS-DIM (2) TO WS-DIM (1)
037100         MOVE WS-SWAP-DIM TO WS-DIM (2)
037200     END-IF.
037300     IF WS-DIM (2) > WS-DIM (3)
037400         MOVE WS-DIM (2) TO WS-SWAP-DIM
037500         MOVE WS-DIM (3) TO WS-DIM (2)
037600         MOVE WS-SWAP-DIM TO WS-DIM (3)
037700     END-IF.
037800     IF WS-DIM (1) > WS-DIM (2)
037900         MOVE WS-DIM (1) TO WS-SWAP-DIM
038000         MOVE WS-DIM (2) TO WS-DIM (1)
038100         MOVE WS-SWAP-DIM TO WS-DIM (2)
038200     END-IF.
038300 225-EXIT.
038400     EXIT.
038500**
038600*Scan the tariff table in file order.  The first entry whose
038700*limits accommodate the sorted dimensions and the weight wins;
038800*if the scan runs off the end of the table the parcel does not
038900*fit any tier (status NF).
039000 230-SCAN-TARIFF-TABLE.
039100     MOVE 'N' TO SW-TARF-FOUND.
039200     SET T-IDX TO 1.
039300 230-SCAN-ONE-ENTRY.
039400     IF T-IDX > TARF-COUNT
039500         GO TO 230-NOT-FOUND
039600     END-IF.
039700     IF WS-DIM (1) <= TARF-MAX-LENGTH-T (T-IDX) AND
039800        WS-DIM (2) <= TARF-MAX-WIDTH-T  (T-IDX) AND
039900        WS-DIM (3) <= TARF-MAX-HEIGHT-T (T-IDX) AND
040000        PCL-WEIGHT-I <= TARF-MAX-WEIGHT-T (T-IDX)
040100         MOVE 'Y' TO SW-TARF-FOUND
040200         MOVE 'OK' TO PCL-STATUS-OUT
040300         MOVE TARF-PRICE-T (T-IDX) TO PCL-PRICE-OUT
040400         ADD TARF-PRICE-T (T-IDX) TO WS-TOTAL-PRICE-OK
040500         ADD 1 TO WS-RECS-OK
040600         GO TO 230-EXIT
040700     END-IF.
040800     SET T-IDX UP BY 1.
040900     GO TO 230-SCAN-ONE-ENTRY.
041000 230-NOT-FOUND.
041100     MOVE 'NF' TO PCL-STATUS-OUT.
041200     MOVE 0    TO PCL-PRICE-OUT.
041300     ADD 1 TO WS-RECS-NF.
041400 230-EXIT.
041500     EXIT.
041600**
041700 231-WRITE-HEADINGS.
041800     MOVE WS-RUN-YEAR  TO DATE-HEAD01-YEAR.
041900     MOVE WS-RUN-MONTH TO DATE-HEAD01-MONTH.
042000     MOVE WS-RUN-DAY   TO DATE-HEAD01-DAY.
042100     WRITE RPT-RECORD FROM HEADER-01.
042200     WRITE RPT-RECORD FROM HEADER-02.
042300     WRITE RPT-RECORD FROM HEADER-03.
042400     WRITE RPT-RECORD FROM HEADER-04.
042500     MOVE 4 TO WS-NUM-LINES.
042600 231-EXIT.
042700     EXIT.
042800**
042900 232-WRITE-DETAIL-LINE.
043000     IF WS-NUM-LINES > 55
043100         PERFORM 231-WRITE-HEADINGS THRU 231-EXIT
043200     END-IF.
043300     MOVE PCL-LENGTH-OUT  TO LENGTH-OU.
043400     MOVE PCL-WIDTH-OUT   TO WIDTH-OU.
043500     MOVE PCL-HEIGHT-OUT  TO HEIGHT-OU.
043600     MOVE PCL-WEIGHT-OUT  TO WEIGHT-OU.
043700     MOVE PCL-STATUS-OUT  TO STATUS-OU.
043800     MOVE PCL-PRICE-OUT   TO PRICE-OU.
043900     WRITE RPT-RECORD FROM DETAIL-RECORD.
044000     ADD 1 TO WS-NUM-LINES.
044100 232-EXIT.
044200     EXIT.
044300**
044400 240-READ-PARCEL.
044500     READ PCLIN
044600         AT END MOVE '1' TO SW-END-FILE
044700     NOT AT END
044800         CONTINUE
044900     END-READ.
045000 240-EXIT.
045100     EXIT.
045200**
045300 250-WRITE-OUTPUT-RECORD.
045400     MOVE PCL-LENGTH-I TO PCL-LENGTH-OUT.
045500     MOVE PCL-WIDTH-I  TO PCL-WIDTH-OUT.
045600     MOVE PCL-HEIGHT-I TO PCL-HEIGHT-OUT.
045700     MOVE PCL-WEIGHT-I TO PCL-WEIGHT-OUT.
045800     WRITE PCLOUT-RECORD.
045900     PERFORM 232-WRITE-DETAIL-LINE THRU 232-EXIT.
046000 250-EXIT.
046100     EXIT.
046200**
046300 900-WRAP-UP.
046400     PERFORM 231-WRITE-HEADINGS THRU 231-EXIT.
046500     MOVE WS-RECS-READ        TO TOTALS-01-OUT.
046600     WRITE RPT-RECORD FROM TOTALS-01.
046700     MOVE WS-RECS-OK          TO TOTALS-02-OUT.
046800     WRITE RPT-RECORD FROM TOTALS-02.
046900     MOVE WS-RECS-GE          TO TOTALS-03-OUT.
047000     WRITE RPT-RECORD FROM TOTALS-03.
047100     MOVE WS-RECS-NF          TO TOTALS-04-OUT.
047200     WRITE RPT-RECORD FROM TOTALS-04.
047300     MOVE WS-RECS-IV          TO TOTALS-05-OUT.
047400     WRITE RPT-RECORD FROM TOTALS-05.
047500     MOVE WS-TOTAL-PRICE-OK   TO TOTALS-06-OUT.
047600     WRITE RPT-RECORD FROM TOTALS-06.
047700     MOVE WS-RECS-READ        TO REC-KTR-OUT.
047800     MOVE WS-RECS-OK          TO OK-KTR-OUT.
047900     MOVE WS-RECS-GE          TO GE-KTR-OUT.
048000     MOVE WS-RECS-NF          TO NF-KTR-OUT.
048100     MOVE WS-RECS-IV          TO IV-KTR-OUT.
048200     MOVE WS-TOTAL-PRICE-OK   TO TOTAL-PRICE-OUT.
048300     DISPLAY '----------------  '.
048400     DISPLAY 'Control Counters  '.
048500     DISPLAY '----------------  '.
048600     DISPLAY 'Parcels Read:       ' REC-KTR-OUT.
048700     DISPLAY 'Rated OK:           ' OK-KTR-OUT.
048800     DISPLAY 'Reject Girth:       ' GE-KTR-OUT.
048900     DISPLAY 'Reject No Fit:      ' NF-KTR-OUT.
049000     DISPLAY 'Reject Invalid:     ' IV-KTR-OUT.
049100     DISPLAY 'Total Price OK:     ' TOTAL-PRICE-OUT.
049200     CLOSE TARFIN, PCLIN, PCLOUT, RPTFILE.
049300     DISPLAY 'END PROGR: RATEPCL'.
049400 900-EXIT.
049500     EXIT.
049600**
049700 900-ERROR.
049800     MOVE 16 TO RETURN-CODE.
049900     GOBACK.
