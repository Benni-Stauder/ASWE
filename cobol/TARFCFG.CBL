000100*================================================================*
000200*   TARFCFG  --  TARIFF CONFIGURATION TABLE LOAD / SAVE UTILITY
000300*================================================================*
000400  IDENTIFICATION DIVISION.
000500  PROGRAM-ID.    TARFCFG.
000600  AUTHOR.        T WALSH.
000700  INSTALLATION.  IBM-BCP  DATA CENTER.
000800  DATE-WRITTEN.  04/02/1987.
000900  DATE-COMPILED. 04/02/1987.
001000  SECURITY.      NON-CONFIDENTIAL.
001100*
001200*----------------------------------------------------------------*
001300*   CHANGE LOG
001400*----------------------------------------------------------------*
001500*  04/02/87 TW   ORIGINAL PROGRAM.  LOADS TARIFF TABLE FROM TARFIN
001600*                AND RE-WRITES IT TO TARFOUT.  CR-2207.
001700*  09/14/87 TW   FATAL ERROR ADDED WHEN AN ENTRY DOES NOT CARRY ALL
001800*                FOUR LIMIT FIELDS PLUS A PRICE.  CR-2248.
001900*  05/06/92 MOK  TABLE SIZE RAISED FROM 25 TO 50 ENTRIES TO MATCH
002000*                RATEPCL.  CR-2588.
002100*  10/02/96 RLC  FILE STATUS CHECKS ADDED ON BOTH FILES; ABEND
002200*                REPLACED WITH GO TO 900-ERROR.  CR-2796.
002300*  04/21/98 RLC  Y2K REVIEW - NO DATE FIELDS PROCESSED BY THIS
002400*                PROGRAM.  NO CHANGE REQUIRED.  CR-2861B.
002500*  03/11/99 AKF  SAVE RUN NOW ECHOES EACH ENTRY TO SYSOUT IN
002600*                EUROS/CENTS FORM FOR THE OPERATOR TO PROOF.
002700*                CR-2905.
002800*----------------------------------------------------------------*
002900*
003000  ENVIRONMENT DIVISION.
003100  CONFIGURATION SECTION.
003200  SOURCE-COMPUTER. IBM-370.
003300  OBJECT-COMPUTER. IBM-370.
003400  SPECIAL-NAMES.
003500      C01 IS TOP-OF-FORM.
003600  INPUT-OUTPUT SECTION.
003700  FILE-CONTROL.
003800      SELECT TARFIN   ASSIGN TO TARFIN
003900             FILE STATUS IS FS-TARFIN.
004000*
004100      SELECT TARFOUT  ASSIGN TO TARFOUT
004200             FILE STATUS IS FS-TARFOUT.
004300*
004400  DATA DIVISION.
004500  FILE SECTION.
004600  FD  TARFIN
004700      RECORDING MODE IS F
004800      LABEL RECORDS ARE STANDARD
004900      BLOCK CONTAINS 0 RECORDS
005000      RECORD CONTAINS 80 CHARACTERS
005100      DATA RECORD IS TARF-RECORD-IN.
005200  01  TARF-RECORD-IN                      PIC X(80).
005300*
005400  FD  TARFOUT
005500      RECORDING MODE IS F
005600      LABEL RECORDS ARE STANDARD
005700      BLOCK CONTAINS 0 RECORDS
005800      RECORD CONTAINS 80 CHARACTERS
005900      DATA RECORD IS TARF-RECORD-OUT.
006000  01  TARF-RECORD-OUT                     PIC X(80).
006100*
006200  WORKING-STORAGE SECTION.
006300* Working Variables
006400  01  WS-CONTADORES.
006500      05  WS-ENTRIES-READ             PIC S9(4) COMP VALUE 0.
006600      05  WS-ENTRIES-WRITTEN          PIC S9(4) COMP VALUE 0.
006650      05  FILLER                      PIC X(01).
006700  77  TARF-COUNT                      PIC S9(4) COMP VALUE 0.
006800  77  TARF-MAX                        PIC S9(4) COMP VALUE 50.
006900* Switches & File Status
007000  01  SW-SWITCHE-VARS.
007100      05  SW-END-FILE                 PIC X VALUE '0'.
007200          88 END-FILE                    VALUE '1'.
007300          88 NOT-END                     VALUE '0'.
007400      05  FS-TARFIN                   PIC X(02).
007500          88 TARFIN-OK                   VALUE '00'.
007600      05  FS-TARFOUT                  PIC X(02).
007700          88 TARFOUT-OK                  VALUE '00'.
007750      05  FILLER                      PIC X(01).
007800*
007900* Working copy of one tariff record, used both to validate an
008000* entry read from TARFIN and to format an entry being written
008100* back out to TARFOUT.
008200      COPY TARFREC.
008300*
008400* Alphanumeric scan view of the raw input line, used to confirm
008500* an entry carries exactly four limit fields plus a price before
008600* it is accepted into the table (BUSINESS RULES - Tariff config).
008700  01  TARF-IN-SCAN REDEFINES TARF-RECORD-IN.
008800      05  TARF-IN-LENGTH-X            PIC X(05).
008900      05  TARF-IN-WIDTH-X             PIC X(05).
009000      05  TARF-IN-HEIGHT-X            PIC X(05).
009100      05  TARF-IN-WEIGHT-X            PIC X(07).
009200      05  TARF-IN-PRICE-X             PIC X(07).
009300      05  FILLER                      PIC X(51).
009400  01  TARF-IN-NUMERIC REDEFINES TARF-RECORD-IN.
009500      05  TARF-IN-LENGTH-N            PIC 9(05).
009600      05  TARF-IN-WIDTH-N             PIC 9(05).
009700      05  TARF-IN-HEIGHT-N            PIC 9(05).
009800      05  TARF-IN-WEIGHT-N            PIC 9(07).
009900      05  TARF-IN-PRICE-N             PIC 9(05)V99.
010000      05  FILLER                      PIC X(51).
010100*
010200* Tariff table, kept in file order - load fills it, save rewrites
010300* TARFOUT from it entry for entry.
010400  01  TARF-TABLE.
010500      05  TARF-ENTRY-T OCCURS 50 TIMES
010600              INDEXED BY T-IDX.
010700          10  TARF-MAX-LENGTH-T           PIC 9(05).
010800          10  TARF-MAX-WIDTH-T            PIC 9(05).
010900          10  TARF-MAX-HEIGHT-T           PIC 9(05).
011000          10  TARF-MAX-WEIGHT-T           PIC 9(07).
011100          10  TARF-PRICE-T                PIC 9(05)V99.
011150      05  FILLER                      PIC X(01).
011200*
011300* Save-run echo line
011400  01  WS-ECHO-LINE.
011500      05  FILLER                      PIC X(05) VALUE 'ENTRY'.
011600      05  ECHO-IDX-OUT                PIC ZZ9.
011700      05  FILLER                      PIC X(08) VALUE ' EUROS: '.
011800      05  ECHO-EUROS-OUT              PIC ZZZZ9.
011900      05  FILLER                      PIC X(01) VALUE '.'.
012000      05  ECHO-CENTS-OUT              PIC 99.
012100*
012200  PROCEDURE DIVISION.
012300      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012400      PERFORM 110-LOAD-TARIFF-TABLE THRU 110-EXIT.
012500      PERFORM 200-SAVE-TARIFF-TABLE THRU 200-EXIT.
012600      PERFORM 900-WRAP-UP THRU 900-EXIT.
012700      GOBACK.
012800**
012900  000-HOUSEKEEPING.
013000      DISPLAY 'INIT TARFCFG'.
013100      OPEN INPUT  TARFIN.
013200      IF NOT TARFIN-OK
013300          DISPLAY 'ERROR OPENING TARFIN, STATUS=' FS-TARFIN
013400          GO TO 900-ERROR
013500      END-IF.
013600      OPEN OUTPUT TARFOUT.
013700      IF NOT TARFOUT-OK
013800          DISPLAY 'ERROR OPENING TARFOUT, STATUS=' FS-TARFOUT
013900          GO TO 900-ERROR
014000      END-IF.
014100  000-EXIT.
014200      EXIT.
014300**
014400* Load the tariff table from TARFIN.  Each entry must scan as all
014500* numeric in every one of its five fields - length, width, height,
014600* weight and price - or the run is abended; a malformed tariff
014700* table is a fatal condition for the whole shop, not just a
014800* rejected entry (BUSINESS RULES - Tariff configuration).
014900  110-LOAD-TARIFF-TABLE.
015000      MOVE 0 TO TARF-COUNT.
015100      READ TARFIN INTO TARF-RECORD-WS
015200          AT END GO TO 110-EXIT
015300      END-READ.
015400  110-LOAD-ONE-ENTRY.
015500      ADD 1 TO WS-ENTRIES-READ.
015600      IF TARF-IN-LENGTH-X NOT NUMERIC OR
015700         TARF-IN-WIDTH-X  NOT NUMERIC OR
015800         TARF-IN-HEIGHT-X NOT NUMERIC OR
015900         TARF-IN-WEIGHT-X NOT NUMERIC OR
016000         TARF-IN-PRICE-X  NOT NUMERIC
016100          DISPLAY 'FATAL - TARIFF ENTRY ' WS-ENTRIES-READ
016200              ' IS NOT FOUR LIMITS PLUS A PRICE'
016300          GO TO 900-ERROR
016400      END-IF.
016500      ADD 1 TO TARF-COUNT.
016600      MOVE TARF-MAX-LENGTH TO TARF-MAX-LENGTH-T (TARF-COUNT).
016700      MOVE TARF-MAX-WIDTH  TO TARF-MAX-WIDTH-T  (TARF-COUNT).
016800      MOVE TARF-MAX-HEIGHT TO TARF-MAX-HEIGHT-T (TARF-COUNT).
016900      MOVE TARF-MAX-WEIGHT TO TARF-MAX-WEIGHT-T (TARF-COUNT).
017000      MOVE TARF-PRICE-NUM  TO TARF-PRICE-T      (TARF-COUNT).
017100      READ TARFIN INTO TARF-RECORD-WS
017200          AT END GO TO 110-EXIT
017300      END-READ.
017400      IF TARF-COUNT < TARF-MAX
017500          GO TO 110-LOAD-ONE-ENTRY
017600      END-IF.
017700  110-EXIT.
017800      EXIT.
017900**
018000* Save the in-memory table back out to TARFOUT, one record per
018100* entry, in the same fixed-column format it was read in.  Each
018200* entry written is echoed to SYSOUT in euros/cents for the
018300* operator to proof against the input run.
018400  200-SAVE-TARIFF-TABLE.
018500      SET T-IDX TO 1.
018600  200-SAVE-ONE-ENTRY.
018700      IF T-IDX > TARF-COUNT
018800          GO TO 200-EXIT
018900      END-IF.
019000      MOVE TARF-MAX-LENGTH-T (T-IDX) TO TARF-MAX-LENGTH.
019100      MOVE TARF-MAX-WIDTH-T  (T-IDX) TO TARF-MAX-WIDTH.
019200      MOVE TARF-MAX-HEIGHT-T (T-IDX) TO TARF-MAX-HEIGHT.
019300      MOVE TARF-MAX-WEIGHT-T (T-IDX) TO TARF-MAX-WEIGHT.
019400      MOVE TARF-PRICE-T      (T-IDX) TO TARF-PRICE-NUM.
019500      WRITE TARF-RECORD-OUT FROM TARF-RECORD-WS.
019600      IF NOT TARFOUT-OK
019700          DISPLAY 'ERROR WRITING TARFOUT, STATUS=' FS-TARFOUT
019800          GO TO 900-ERROR
019900      END-IF.
020000      ADD 1 TO WS-ENTRIES-WRITTEN.
020100      MOVE T-IDX           TO ECHO-IDX-OUT.
020200      MOVE TARF-PRICE-EUROS TO ECHO-EUROS-OUT.
020300      MOVE TARF-PRICE-CENTS TO ECHO-CENTS-OUT.
020400      DISPLAY WS-ECHO-LINE.
020500      SET T-IDX UP BY 1.
020600      GO TO 200-SAVE-ONE-ENTRY.
020700  200-EXIT.
020800      EXIT.
020900**
021000  900-WRAP-UP.
021100      DISPLAY '----------------  '.
021200      DISPLAY 'Control Counters  '.
021300      DISPLAY '----------------  '.
021400      DISPLAY 'Entries Read:       ' WS-ENTRIES-READ.
021500      DISPLAY 'Entries Written:    ' WS-ENTRIES-WRITTEN.
021600      CLOSE TARFIN, TARFOUT.
021700      DISPLAY 'END PROGR: TARFCFG'.
021800  900-EXIT.
021900      EXIT.
022000**
022100  900-ERROR.
022200      MOVE 16 TO RETURN-CODE.
022300      GOBACK.
