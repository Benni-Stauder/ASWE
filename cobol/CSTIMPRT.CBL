000100*================================================================*
000200*   CSTIMPRT  --  SHIPPING-COST LIST IMPORTER
000300*================================================================*
000400  IDENTIFICATION DIVISION.
000500  PROGRAM-ID.    CSTIMPRT.
000600  AUTHOR.        T WALSH.
000700  INSTALLATION.  IBM-BCP  DATA CENTER.
000800  DATE-WRITTEN.  06/19/1987.
000900  DATE-COMPILED. 06/19/1987.
001000  SECURITY.      NON-CONFIDENTIAL.
001100*
001200*----------------------------------------------------------------*
001300*   CHANGE LOG
001400*----------------------------------------------------------------*
001500*  06/19/87 TW   ORIGINAL PROGRAM.  SPLITS ONE LINE OF SEMICOLON-
001600*                SEPARATED SHIPPING-COST VALUES FROM COSTIN INTO
001700*                WS-COST-TABLE FOR DOWNSTREAM REPORTING.  CR-2219.
001800*  02/02/88 TW   MISSING/UNREADABLE COSTIN NO LONGER ABENDS - RUN
001900*                CONTINUES WITH AN EMPTY TABLE AND A WARNING ON
002000*                SYSOUT.  CR-2302.
002100*  11/30/90 PDK  TABLE CAPACITY RAISED FROM 10 TO 20 VALUES PER
002200*                OPERATIONS REQUEST.  CR-2451.
002300*  04/21/98 RLC  Y2K REVIEW - NO DATE FIELDS PROCESSED BY THIS
002400*                PROGRAM.  NO CHANGE REQUIRED.  CR-2861C.
002500*----------------------------------------------------------------*
002600*
002700  ENVIRONMENT DIVISION.
002800  CONFIGURATION SECTION.
002900  SOURCE-COMPUTER. IBM-370.
003000  OBJECT-COMPUTER. IBM-370.
003100  SPECIAL-NAMES.
003200      C01 IS TOP-OF-FORM.
003300  INPUT-OUTPUT SECTION.
003400  FILE-CONTROL.
003500      SELECT COSTIN    ASSIGN TO COSTIN
003600             FILE STATUS IS FS-COSTIN.
003700*
003800  DATA DIVISION.
003900  FILE SECTION.
004000  FD  COSTIN
004100      RECORDING MODE IS F
004200      LABEL RECORDS ARE STANDARD
004300      BLOCK CONTAINS 0 RECORDS
004400      RECORD CONTAINS 160 CHARACTERS
004500      DATA RECORD IS COST-RECORD-IN.
004600  01  COST-RECORD-IN                      PIC X(160).
004620*Audit-trace view of the import line - first 40 bytes only, so a
004640*long line does not flood SYSOUT when the run is traced.
004660  01  COST-RECORD-TRACE REDEFINES COST-RECORD-IN.
004680      05  COST-LINE-HEAD                  PIC X(40).
004690      05  FILLER                          PIC X(120).
004700*
004800  WORKING-STORAGE SECTION.
004900* Working Variables
005000  01  WS-CONTADORES.
005100      05  WS-VALUES-FOUND             PIC S9(4) COMP VALUE 0.
005150      05  FILLER                      PIC X(01).
005200  77  WS-RAW-COUNT                    PIC S9(4) COMP VALUE 0.
005300  77  WS-RAW-MAX                      PIC S9(4) COMP VALUE 20.
005500* Switches & File Status
005600  01  SW-SWITCHE-VARS.
005700      05  SW-COSTIN-MISSING           PIC X VALUE 'N'.
005800          88 COSTIN-MISSING             VALUE 'Y'.
005900      05  FS-COSTIN                   PIC X(02).
006000          88 COSTIN-OK                   VALUE '00'.
006050      05  FILLER                      PIC X(01).
006100*
006200* Working copy of the one input line, read once per run.
006300  01  WS-COST-LINE                      PIC X(160).
006400*
006500* Raw text of each semicolon-delimited value, split out of
006600* WS-COST-LINE in one UNSTRING; capacity is the same 20 values
006700* the downstream table allows.
006800  01  WS-RAW-TABLE.
006900      05  WS-RAW-ENTRY OCCURS 20 TIMES
007000              INDEXED BY R-IDX           PIC X(08).
007050      05  FILLER                      PIC X(01).
007100*
007200* One raw value, split a second time on its decimal point so the
007300* euros and cents can be moved into the numeric table entry below
007400* (no arithmetic is performed on an imported value - BUSINESS
007500* RULES - Importer).
007600  01  WS-RAW-SPLIT.
007700      05  WS-RAW-EUROS-X              PIC X(05) JUSTIFIED RIGHT.
007800      05  WS-RAW-CENTS-X              PIC X(02).
007850      05  FILLER                      PIC X(01).
007900*
008000* Imported shipping-cost list.  WS-COST-X and WS-COST-SPLIT give
008100* an alphanumeric and a euros/cents view of the same value for
008200* downstream reporting, same convention as TARF-PRICE in TARFREC.
008300  01  WS-COST-TABLE.
008400      05  WS-COST-ENTRY OCCURS 20 TIMES
008500              INDEXED BY C-IDX.
008600          10  WS-COST-NUM                 PIC 9(05)V99.
008700          10  WS-COST-X REDEFINES
008800              WS-COST-NUM                 PIC X(07).
008900          10  WS-COST-SPLIT REDEFINES
009000              WS-COST-NUM.
009100              15  WS-COST-EUROS           PIC 9(05).
009200              15  WS-COST-CENTS           PIC 9(02).
009250      05  FILLER                      PIC X(01).
009300*
009400  PROCEDURE DIVISION.
009500      PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
009600      PERFORM 100-IMPORT-COST-LINE THRU 100-EXIT.
009700      PERFORM 900-WRAP-UP THRU 900-EXIT.
009800      GOBACK.
009900**
010000  000-HOUSEKEEPING.
010100      DISPLAY 'INIT CSTIMPRT'.
010200      MOVE 0 TO WS-RAW-COUNT.
010300      MOVE 0 TO WS-VALUES-FOUND.
010400      OPEN INPUT COSTIN.
010500      IF NOT COSTIN-OK
010600          DISPLAY 'WARNING - COSTIN NOT AVAILABLE, STATUS='
010700              FS-COSTIN ', SHIPPING-COST LIST WILL BE EMPTY'
010800          MOVE 'Y' TO SW-COSTIN-MISSING
010900      END-IF.
011000  000-EXIT.
011100      EXIT.
011200**
011300* Read the one import line and split it into the raw-value table,
011400* then split each raw value on its decimal point into the
011500* imported cost table.  A missing file was already flagged in
011600* 000-HOUSEKEEPING and is not treated as an error here.
011700  100-IMPORT-COST-LINE.
011800      IF COSTIN-MISSING
011900          GO TO 100-EXIT
012000      END-IF.
012100      READ COSTIN INTO WS-COST-LINE
012200          AT END
012300              DISPLAY 'WARNING - COSTIN IS EMPTY'
012400              GO TO 100-EXIT
012500      END-READ.
012600      UNSTRING WS-COST-LINE DELIMITED BY ';'
012700          INTO WS-RAW-ENTRY (1)  WS-RAW-ENTRY (2)  WS-RAW-ENTRY (3)
012800               WS-RAW-ENTRY (4)  WS-RAW-ENTRY (5)  WS-RAW-ENTRY (6)
012900               WS-RAW-ENTRY (7)  WS-RAW-ENTRY (8)  WS-RAW-ENTRY (9)
013000               WS-RAW-ENTRY (10) WS-RAW-ENTRY (11) WS-RAW-ENTRY (12)
013100               WS-RAW-ENTRY (13) WS-RAW-ENTRY (14) WS-RAW-ENTRY (15)
013200               WS-RAW-ENTRY (16) WS-RAW-ENTRY (17) WS-RAW-ENTRY (18)
013300               WS-RAW-ENTRY (19) WS-RAW-ENTRY (20)
013400          TALLYING IN WS-RAW-COUNT
013500      END-UNSTRING.
013600      IF WS-RAW-COUNT > WS-RAW-MAX
013700          MOVE WS-RAW-MAX TO WS-RAW-COUNT
013800      END-IF.
013900      SET R-IDX TO 1.
014000      SET C-IDX TO 1.
014100  100-SPLIT-ONE-VALUE.
014200      IF R-IDX > WS-RAW-COUNT
014300          GO TO 100-EXIT
014400      END-IF.
014500      UNSTRING WS-RAW-ENTRY (R-IDX) DELIMITED BY '.'
014600          INTO WS-RAW-EUROS-X WS-RAW-CENTS-X
014700      END-UNSTRING.
014750      INSPECT WS-RAW-EUROS-X REPLACING LEADING SPACE BY ZERO.
014800      MOVE WS-RAW-EUROS-X TO WS-COST-EUROS (C-IDX).
014900      MOVE WS-RAW-CENTS-X TO WS-COST-CENTS (C-IDX).
015000      ADD 1 TO WS-VALUES-FOUND.
015100      SET R-IDX UP BY 1.
015200      SET C-IDX UP BY 1.
015300      GO TO 100-SPLIT-ONE-VALUE.
015400  100-EXIT.
015500      EXIT.
015600**
015700  900-WRAP-UP.
015800      DISPLAY '----------------  '.
015900      DISPLAY 'Control Counters  '.
016000      DISPLAY '----------------  '.
016100      DISPLAY 'Values Imported:    ' WS-VALUES-FOUND.
016200      IF NOT COSTIN-MISSING
016300          CLOSE COSTIN
016400      END-IF.
016500      DISPLAY 'END PROGR: CSTIMPRT'.
016600  900-EXIT.
016700      EXIT.
